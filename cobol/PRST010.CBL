000100 IDENTIFICATION       DIVISION.
000200 PROGRAM-ID.          PRST010.
000300 AUTHOR.              WAGNER BIGAL.
000400 INSTALLATION.        FATEC-SP.
000500 DATE-WRITTEN.        22/08/1991.
000600 DATE-COMPILED.
000700 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.
000800*REMARKS.      LE O ARQUIVO DE SOLICITACOES DE EMPRESTIMO,
000900*              CADASTRA O CLIENTE, SIMULA O PRESTAMO (CALCULO
001000*              DA PARCELA E DECISAO DE APROVACAO) E, QUANDO
001100*              APROVADO, GERA O PRESTAMO (JUROS TOTAL E DATA
001200*              DA PROXIMA PARCELA). EMITE O RELATORIO DE
001300*              PRESTAMOS GERADOS E O RESUMO DA ETAPA.
001400*
001500*----------------------------------------------------------------
001600* HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------
001800* 22/08/1991 WB  CH-0001  PROGRAMA ORIGINAL. LE CADCLI, CADASTRA
001900*                         CLIENTE, SIMULA E GERA O PRESTAMO.
002000* 14/10/1991 WB  CH-0004  INCLUIDA VALIDACAO DE MOEDA DA RENDA
002100*                         IGUAL A MOEDA DO PRESTAMO.
002200* 03/02/1992 WB  CH-0009  CORRIGIDO CALCULO DO FATOR DE JUROS
002300*                         QUANDO TAXA-JUROS IGUAL A ZERO.
002400* 19/07/1993 WB  CH-0015  INCLUIDO TOTAL DE JUROS NO RELATORIO.
002500* 11/01/1994 WB  CH-0018  AJUSTADA VIRADA DE MES NA DATA DA
002600*                         PROXIMA PARCELA PARA MESES DE 30 DIAS.
002700* 05/09/1995 WB  CH-0023  INCLUIDO ARQUIVO DE RESUMO DA ETAPA
002800*                         (TOTAL LIDOS / TOTAL GRAVADOS).
002900* 20/03/1997 WB  CH-0029  REVISTO CABECALHO DO RELATORIO PARA
003000*                         IMPRIMIR NOME COMPLETO DO CLIENTE.
003100* 02/11/1998 RC  CH-0034  EXPANDIDO ANO DA DATA DE DESEMBOLSO E
003200*                         DA PROXIMA PARCELA DE 2 PARA 4 DIGITOS
003300*                         (VIRADA DO SECULO - ANO 2000).
003400* 14/01/1999 RC  CH-0035  AJUSTADA ROTINA DE ANO BISSEXTO PARA
003500*                         CONSIDERAR O ANO 2000 COMO BISSEXTO.
003600* 08/06/2001 RC  CH-0041  INCLUIDO CONTADOR DE SIMULACOES NAO
003700*                         APROVADAS NO RODAPE DO RELATORIO.
003800* 17/04/2006 MSF CH-0052  REVISADA VALIDACAO DO CADASTRO DO
003900*                         CLIENTE (NOME E SOBRENOME PATERNO).
004000* 09/09/2013 MSF CH-0067  AJUSTADA PRECISAO DO FATOR DE JUROS
004100*                         PARA 10 CASAS DECIMAIS NO CALCULO
004200*                         INTERMEDIARIO DA PARCELA.
004300* 11/02/2014 MSF CH-0071  PADRONIZADOS OS NOMES DOS PARAGRAFOS
004400*                         (SEM PREFIXO NUMERICO), CONFORME A
004500*                         CONVENCAO DOS DEMAIS PROGRAMAS DA AREA.
004600*                         ESTE PROGRAMA ESTAVA FORA DO PADRAO
004700*                         DESDE A CRIACAO.
004800* 18/02/2014 MSF CH-0072  INCLUIDO SPECIAL-NAMES COM CURRENCY
004900*                         SIGN E CIFRAO NA EDICAO DE MONTO/CUOTA
005000*                         DO RELATORIO, A PEDIDO DA AUDITORIA.
005100*----------------------------------------------------------------
005200
005300*==============================================================
005400 ENVIRONMENT          DIVISION.
005500
005600 CONFIGURATION        SECTION.
005700 SOURCE-COMPUTER.     IBM-PC.
005800 OBJECT-COMPUTER.     IBM-PC.
005900 SPECIAL-NAMES.       CURRENCY SIGN IS "$".
006000
006100 INPUT-OUTPUT         SECTION.
006200 FILE-CONTROL.
006300        SELECT ARQ-SOLICITACOES ASSIGN TO DISK
006400        ORGANIZATION IS LINE SEQUENTIAL.
006500
006600        SELECT REL-PRESTAMOS ASSIGN TO DISK
006700        ORGANIZATION IS LINE SEQUENTIAL.
006800
006900        SELECT ARQ-RESUMO ASSIGN TO DISK
007000        ORGANIZATION IS LINE SEQUENTIAL.
007100
007200*==============================================================
007300 DATA                 DIVISION.
007400
007500 FILE                 SECTION.
007600
007700* ARQUIVO DE ENTRADA: SOLICITACOES DE EMPRESTIMO, UM REGISTRO
007800* POR LINHA, DELIMITADO POR VIRGULA, COM CABECALHO NA LINHA 1.
007900* LINHA-SOLICITACAO E TRATADA COMO TEXTO PURO AQUI - O UNSTRING
008000* DE SEPARA-CAMPOS E QUEM CONHECE O LAYOUT DOS 10 CAMPOS.
008100 FD     ARQ-SOLICITACOES
008200        LABEL RECORD ARE STANDARD
008300        VALUE OF FILE-ID IS "SOLICIT.DAT".
008400 01     REG-SOLICITACAO.
008500        02 LINHA-SOLICITACAO       PIC X(140).
008600        02 FILLER                  PIC X(010).
008700
008800* ARQUIVO DE SAIDA: RELATORIO DE PRESTAMOS GERADOS. REGISTRO
008900* GENERICO DE 132 COLUNAS - CADA WRITE USA "FROM" COM A LINHA
009000* DE WORKING-STORAGE JA MONTADA (CABECALHO, DETALHE OU RODAPE).
009100 FD     REL-PRESTAMOS
009200        LABEL RECORD IS OMITTED.
009300 01     REG-REL.
009400        02 FILLER                  PIC X(132).
009500
009600* ARQUIVO DE SAIDA: RESUMO DA ETAPA (LIDOS / GRAVADOS). SO ESTE
009700* ARQUIVO TEM LABEL STANDARD (IGUAL AO DE ENTRADA) PORQUE OS
009800* DOIS SAO CONSUMIDOS POR OUTRAS ROTINAS DO PROCESSAMENTO
009900* NOTURNO; O RELATORIO ACIMA SO VAI PARA IMPRESSAO.
010000 FD     ARQ-RESUMO
010100        LABEL RECORD ARE STANDARD
010200        VALUE OF FILE-ID IS "RESUMO.DAT".
010300 01     REG-RESUMO.
010400        02 LINHA-RESUMO            PIC X(070).
010500        02 FILLER                  PIC X(010).
010600
010700 WORKING-STORAGE      SECTION.
010800*-------- CHAVES, CONTADORES E SINALIZADORES DE CONTROLE ---------
010900* FIM-ARQ: SINALIZADOR DE FIM DE ARQUIVO, ARMADO NO AT END DAS
011000* LEITURAS DE ARQ-SOLICITACOES E TESTADO NO PERFORM...UNTIL DO
011100* PARAGRAFO PGM-PRST010.
011200 77 FIM-ARQ                 PIC X(03) VALUE "NAO".
011300* CT-LIDOS: SOLICITACOES LIDAS (SEM CONTAR O CABECALHO DO CSV).
011400 77 CT-LIDOS                PIC 9(07) VALUE ZERO.
011500* CT-ESCRITOS: SOLICITACOES COM CADASTRO VALIDO, SIMULADAS (GERANDO
011600* PRESTAMO OU NAO).
011700 77 CT-ESCRITOS             PIC 9(07) VALUE ZERO.
011800 77 CT-PRESTAMOS-GERADOS    PIC 9(07) VALUE ZERO.
011900 77 CT-SIMULACOES-REJEITAD  PIC 9(07) VALUE ZERO.
012000* CT-ID-CLIENTE/CT-ID-SIMULACAO/CT-ID-PRESTAMO SAO SEQUENCIAIS
012100* PROPRIOS DO PROGRAMA, INDEPENDENTES ENTRE SI E SEM RELACAO COM
012200* NENHUM ID DE ARQUIVO EXTERNO.
012300 77 CT-ID-CLIENTE           PIC 9(09) VALUE ZERO.
012400 77 CT-ID-SIMULACAO         PIC 9(09) VALUE ZERO.
012500 77 CT-ID-PRESTAMO          PIC 9(09) VALUE ZERO.
012600* CT-LIN COMECA EM 99 DE PROPOSITO, PARA FORCAR A IMPRESSAO DO
012700* PRIMEIRO CABECALHO NA PRIMEIRA CHAMADA DE IMPRESSAO.
012800 77 CT-LIN                  PIC 9(02) VALUE 99.
012900 77 CT-PAG                  PIC 9(02) VALUE ZERO.
013000* CT-INVALIDOS CONTA AS FALHAS DE VALIDACAO DO CADASTRO DO
013100* CLIENTE (MESMA TECNICA DA VALIDACAO DO CADASTRO DE CLIENTES).
013200 77 CT-INVALIDOS            PIC 9(01) VALUE ZERO.
013300 77 WS-IND-APROVADO         PIC X(01) VALUE "N".
013400
013500*-------- LINHA LIDA, AINDA EM TEXTO, ANTES DA CONVERSAO ---------
013600* RECEBE O RESULTADO DO UNSTRING EM SEPARA-CAMPOS, CAMPO A CAMPO,
013700* NA MESMA ORDEM DO ARQUIVO DE ENTRADA. OS CAMPOS NUMERICOS E DE
013800* DATA FICAM AQUI EM TEXTO E SO GANHAM FORMA NUMERICA DEPOIS, EM
013900* CONVERTE-VALORES/CONVERTE-DATA.
014000 01     WS-CAMPOS-TEXTO.
014100        02 WS-TXT-NOME             PIC X(20).
014200        02 WS-TXT-SOBRENOME-PAT    PIC X(20).
014300        02 WS-TXT-SOBRENOME-MAT    PIC X(20).
014400        02 WS-TXT-MOEDA-RENDA      PIC X(03).
014500        02 WS-TXT-RENDA-MENSAL     PIC X(15).
014600        02 WS-TXT-VALOR-PRESTAMO   PIC X(15).
014700        02 WS-TXT-MOEDA-PRESTAMO   PIC X(03).
014800        02 WS-TXT-TAXA-JUROS       PIC X(10).
014900        02 WS-TXT-PRAZO-MESES      PIC X(05) JUSTIFIED RIGHT.
015000* JUSTIFIED RIGHT PORQUE O UNSTRING NAO ZERO-PREENCHE - O PRAZO
015100* "12" FICARIA "12   " (ALINHADO A ESQUERDA) SEM ISSO.
015200        02 WS-TXT-DATA-DESEMBOLSO  PIC X(10).
015300        02 FILLER                  PIC X(09) VALUE SPACES.
015400
015500*-------- AREA DE TRABALHO PARA CONVERSAO TEXTO -> NUMERICO -----
015600* WS-PARTE-DECIMAL-2/WS-DEC-NUM-2 SAO USADOS PARA OS CAMPOS COM
015700* 2 CASAS DECIMAIS (RENDA E VALOR DO PRESTAMO); WS-PARTE-DECIMAL/
015800* WS-DEC-NUM SAO USADOS SO PARA A TAXA DE JUROS (4 CASAS) - CADA
015900* UM NO SEU TAMANHO EXATO, SENAO O UNSTRING DEIXA ESPACO SOBRANDO
016000* E O MOVE PARA O CAMPO NUMERICO FICA COM LIXO (VIDE CH-0067).
016100 01     WS-AREA-CONVERSAO.
016200        02 WS-PARTE-INTEIRA        PIC X(12) JUSTIFIED RIGHT.
016300        02 WS-PARTE-DECIMAL        PIC X(04).
016400        02 WS-PARTE-DECIMAL-2      PIC X(02).
016500        02 WS-INT-NUM              PIC 9(09) VALUE ZERO.
016600        02 WS-DEC-NUM              PIC 9(04) VALUE ZERO.
016700        02 WS-DEC-NUM-2            PIC 9(02) VALUE ZERO.
016800        02 FILLER                  PIC X(04) VALUE SPACES.
016900
017000*-------- SOLICITACAO (REGISTRO DE ENTRADA, JA CONVERTIDO) -------
017100* ESTE E O REGISTRO DE TRABALHO USADO POR TODO O RESTO DO
017200* PROGRAMA - DEPOIS DE CONVERTE-VALORES/CONVERTE-DATA, NINGUEM
017300* MAIS OLHA PARA WS-CAMPOS-TEXTO.
017400 01     WS-SOLICITACAO.
017500        02 WS-NOME                 PIC X(20).
017600        02 WS-SOBRENOME-PAT        PIC X(20).
017700        02 WS-SOBRENOME-MAT        PIC X(20).
017800* MOEDA DA RENDA DO CLIENTE (EX: USD, EUR, GBP) - COMPARADA COM A
017900* MOEDA DO PRESTAMO NA SIMULACAO (CH-0004).
018000        02 WS-MOEDA-RENDA          PIC X(03).
018100        02 WS-RENDA-MENSAL         PIC S9(09)V99.
018200* VALOR SOLICITADO DO PRESTAMO, NA MOEDA INFORMADA EM
018300* WS-MOEDA-PRESTAMO (PODE SER DIFERENTE DA MOEDA DA RENDA).
018400        02 WS-VALOR-PRESTAMO       PIC S9(09)V99.
018500        02 WS-MOEDA-PRESTAMO       PIC X(03).
018600* TAXA NOMINAL ANUAL, EM PERCENTUAL, COM 4 CASAS DECIMAIS.
018700        02 WS-TAXA-JUROS           PIC S9(03)V9(04).
018800        02 WS-PRAZO-MESES          PIC 9(03).
018900* PRAZO DO EMPRESTIMO EM MESES (SEM CASA DECIMAL - VER CONVERTE-
019000* VALORES, QUE SO PRECISA TROCAR O ESPACO A ESQUERDA POR ZERO).
019100        02 WS-DATA-DESEMBOLSO      PIC X(10).
019200* DATA DE DESEMBOLSO DD/MM/AAAA, AINDA COMO TEXTO PARA IMPRESSAO -
019300* O REDEFINES WS-DESEMBOLSO-RED E QUEM EXTRAI DIA/MES/ANO PARA O
019400* CALCULO DA PROXIMA PARCELA.
019500        02 FILLER                  PIC X(10) VALUE SPACES.
019600
019700* A SOLICITACAO "REDIVIDIDA" EXPONDO DIA/MES/ANO DO DESEMBOLSO
019800* SEM PRECISAR DE NOVO UNSTRING - IDEIA EMPRESTADA DE ROTINAS DE
019900* CADASTRO QUE JA GUARDAM A DATA ASSIM (VER ROTINA DE VISITAS).
020000 01     WS-DESEMBOLSO-RED REDEFINES WS-SOLICITACAO.
020100        02 FILLER                  PIC X(98).
020200* OS 98 BYTES DE FILLER ACIMA CORRESPONDEM AOS CAMPOS NOME/
020300* SOBRENOMES/MOEDA-RENDA/RENDA/VALOR-PRESTAMO/MOEDA-PRESTAMO/
020400* TAXA-JUROS/PRAZO-MESES DE WS-SOLICITACAO, NESTA ORDEM E TAMANHO.
020500        02 WS-DESEMB-DIA           PIC X(02).
020600        02 FILLER                  PIC X(01).
020700        02 WS-DESEMB-MES           PIC X(02).
020800        02 FILLER                  PIC X(01).
020900        02 WS-DESEMB-ANO           PIC X(04).                     CH-0034
021000        02 FILLER                  PIC X(10).
021100
021200*-------- DADOS NUMERICOS DA DATA DE DESEMBOLSO E DA PROXIMA ----
021300* OS CAMPOS WS-DESEMB-* SAO PREENCHIDOS EM CONVERTE-DATA A PARTIR
021400* DO REDEFINES WS-DESEMBOLSO-RED; OS CAMPOS WS-PROX-* SAO
021500* PREENCHIDOS EM CALCULA-PROX-PAGAMENTO.
021600 01     WS-DATAS-NUMERICAS.
021700        02 WS-DESEMB-DIA-NUM       PIC 9(02) VALUE ZERO.
021800        02 WS-DESEMB-MES-NUM       PIC 9(02) VALUE ZERO.
021900        02 WS-DESEMB-ANO-NUM       PIC 9(04) VALUE ZERO.
022000        02 WS-PROX-DIA-NUM         PIC 9(02) VALUE ZERO.
022100        02 WS-PROX-MES-NUM         PIC 9(02) VALUE ZERO.
022200        02 WS-PROX-ANO-NUM         PIC 9(04) VALUE ZERO.
022300* DIAS DO MES DE DESTINO DA PROXIMA PARCELA, TIRADO DA TABELA
022400* DIAS-MES APOS O AJUSTE DE ANO BISSEXTO.
022500        02 WS-DIAS-MES-ATUAL       PIC 9(02) VALUE ZERO.
022600        02 FILLER                  PIC X(02) VALUE SPACES.
022700
022800*-------- AREA PARA MONTAR A DATA DA PROXIMA PARCELA -------------
022900 01     WS-DATA-PROX-PARCELA       PIC X(10).
023000 01     WS-DATA-PROX-RED REDEFINES WS-DATA-PROX-PARCELA.
023100        02 WS-PROX-DIA-EDT         PIC X(02).
023200        02 WS-PROX-BARRA1          PIC X(01).
023300        02 WS-PROX-MES-EDT         PIC X(02).
023400        02 WS-PROX-BARRA2          PIC X(01).
023500        02 WS-PROX-ANO-EDT         PIC X(04).
023600
023700*-------- TABELA DE DIAS POR MES (FEVEREIRO AJUSTADO EM TEMPO ---
023800*-------- DE EXECUCAO CONFORME O ANO SER BISSEXTO). A TABELA E
023900*-------- CARREGADA POR REDEFINES DE 12 CAMPOS COM VALUE PROPRIO,
024000*-------- JEITO CLASSICO DE POPULAR OCCURS SEM MOVE NO INICIO ---
024100 01     WS-DIAS-MES-VALORES.
024200        02 WS-DIAS-01              PIC 9(02) VALUE 31.
024300        02 WS-DIAS-02              PIC 9(02) VALUE 28.
024400        02 WS-DIAS-03              PIC 9(02) VALUE 31.
024500        02 WS-DIAS-04              PIC 9(02) VALUE 30.
024600        02 WS-DIAS-05              PIC 9(02) VALUE 31.
024700* MAIO A DEZEMBRO SEGUEM O CALENDARIO NORMAL - SO JANEIRO/FEVEREIRO/
024800* MARCO/ABRIL JA FORAM CITADOS NO COMENTARIO DO TOPO DA TABELA.
024900        02 WS-DIAS-06              PIC 9(02) VALUE 30.
025000        02 WS-DIAS-07              PIC 9(02) VALUE 31.
025100        02 WS-DIAS-08              PIC 9(02) VALUE 31.
025200        02 WS-DIAS-09              PIC 9(02) VALUE 30.
025300        02 WS-DIAS-10              PIC 9(02) VALUE 31.
025400        02 WS-DIAS-11              PIC 9(02) VALUE 30.
025500        02 WS-DIAS-12              PIC 9(02) VALUE 31.
025600 01     TABELA-DIAS-MES REDEFINES WS-DIAS-MES-VALORES.
025700        02 DIAS-MES                PIC 9(02) OCCURS 12 TIMES.
025800
025900*-------- CAMPOS DO PRESTAMO SIMULADO / GERADO -------------------
026000* WS-ID-CLIENTE/WS-ID-SIMULACAO/WS-ID-PRESTAMO RECEBEM O VALOR
026100* ATUAL DOS CONTADORES CT-ID-* NO MOMENTO EM QUE CADA UM E
026200* ATRIBUIDO (CADASTRA-CLIENTE/SIMULA-PRESTAMO/GERA-PRESTAMO).
026300 01     WS-PROCESSADO.
026400        02 WS-ID-CLIENTE           PIC 9(09).
026500        02 WS-ID-SIMULACAO         PIC 9(09).
026600* VALOR DA PARCELA MENSAL CALCULADO EM SIMULA-PRESTAMO - JA ENTRA
026700* NO RELATORIO SE O PRESTAMO FOR GERADO.
026800        02 WS-VALOR-PARCELA        PIC S9(09)V99.
026900        02 WS-VALOR-TOTAL-PAGO     PIC S9(11)V99.
027000        02 WS-ID-PRESTAMO          PIC 9(09).
027100* JUROS TOTAL PAGO NO PRAZO INTEIRO - VALOR-TOTAL-PAGO MENOS O
027200* PRINCIPAL, CALCULADO SO EM GERA-PRESTAMO (PRESTAMO APROVADO).
027300        02 WS-JUROS-TOTAL          PIC S9(11)V99.
027400        02 FILLER                  PIC X(20) VALUE SPACES.
027500
027600*-------- AREA DE CALCULO DO FATOR DE JUROS -----------------------
027700 01     WS-AREA-CALCULO.
027800* TODOS OS CAMPOS COM 10 CASAS DECIMAIS ABAIXO SAO INTERMEDIARIOS
027900* DA FORMULA DE AMORTIZACAO FRANCESA (PRICE) EM SIMULA-PRESTAMO/
028000* CALCULA-FATOR - A PRECISAO FOI AMPLIADA NA CH-0067 PARA EVITAR
028100* ARREDONDAMENTO ACUMULADO EM PRAZOS LONGOS.
028200        02 WS-TAXA-MENSAL          PIC S9(01)V9(10) VALUE ZERO.   CH-0067
028300        02 WS-FATOR-BASE           PIC S9(01)V9(10) VALUE ZERO.   CH-0067
028400        02 WS-FATOR-ACUMULADO      PIC S9(03)V9(10) VALUE ZERO.   CH-0067
028500        02 WS-FATOR-POTENCIA-NEG   PIC S9(01)V9(10) VALUE ZERO.   CH-0067
028600        02 WS-DENOMINADOR          PIC S9(01)V9(10) VALUE ZERO.   CH-0067
028700* LIMITE MAXIMO DE PARCELA (40% DA RENDA MENSAL), CALCULADO A
028800* CADA SIMULACAO E COMPARADO COM WS-VALOR-PARCELA PARA A DECISAO
028900* DE APROVACAO.
029000        02 WS-LIMITE-RENDA         PIC S9(09)V99    VALUE ZERO.
029100        02 FILLER                  PIC X(02) VALUE SPACES.
029200
029300*-------- AUXILIARES DO CALCULO DE ANO BISSEXTO ------------------
029400 01     WS-AREA-BISSEXTO.
029500* WS-AUX-QUOCIENTE E WS-AUX-RESTO SAO USADOS SO COMO RECEPTORES DO
029600* DIVIDE DE VERIFICA-BISSEXTO - NENHUM DOS DOIS TEM OUTRO USO NO
029700* PROGRAMA, POR ISSO FICAM JUNTOS NUM 01 SEPARADO.
029800        02 WS-AUX-QUOCIENTE        PIC 9(05) VALUE ZERO.
029900        02 WS-AUX-RESTO            PIC 9(02) VALUE ZERO.
030000        02 FILLER                  PIC X(02) VALUE SPACES.
030100
030200*-------- CAMPOS EDITADOS PARA O RESUMO DA ETAPA ------------------
030300 01     WS-AREA-RESUMO.
030400* OS DOIS CAMPOS ABAIXO SAO A VERSAO EDITADA (SEM ZEROS A ESQUERDA)
030500* DE CT-LIDOS/CT-ESCRITOS, PRONTA PARA ENTRAR NA LINHA DE TEXTO DO
030600* ARQUIVO DE RESUMO EM GRAVA-RESUMO-ETAPA.
030700        02 WS-LIDOS-EDITADO        PIC Z(06)9.
030800        02 WS-ESCRITOS-EDITADO     PIC Z(06)9.
030900        02 FILLER                  PIC X(04) VALUE SPACES.
031000
031100*==============================================================
031200* LINHAS DO RELATORIO DE PRESTAMOS GERADOS (132 COLUNAS)
031300*==============================================================
031400* CAB-01 = TITULO + NUMERO DA PAGINA; CAB-02 = LINHA EM BRANCO;
031500* CAB-03 = CABECALHO DAS COLUNAS; CAB-04 = TRACEJADO SEPARADOR.
031600* TODAS AS QUATRO SAO ESCRITAS EM SEQUENCIA POR CABECALHO, NO
031700* TOPO DE CADA PAGINA NOVA.
031800 01     CAB-01.
031900        02 FILLER                  PIC X(48) VALUE SPACES.
032000        02 FILLER                  PIC X(31)
032100           VALUE "REPORTE DE PRESTAMOS GENERADOS".
032200        02 FILLER                  PIC X(43) VALUE SPACES.
032300        02 FILLER                  PIC X(06) VALUE "PAG.  ".
032400        02 VAR-PAG                 PIC ZZ9.
032500        02 FILLER                  PIC X(01) VALUE SPACES.
032600
032700 01     CAB-02.
032800* LINHA EM BRANCO ENTRE O TITULO E O CABECALHO DAS COLUNAS - SO
032900* SEPARACAO VISUAL, NAO TEM NENHUM CAMPO EDITADO.
033000        02 FILLER                  PIC X(132) VALUE SPACES.
033100
033200 01     CAB-03.
033300* CADA TITULO ABAIXO, NA ORDEM, CORRESPONDE A UM CAMPO DE
033400* DETALHE-PRESTAMO NA MESMA POSICAO - QUALQUER ALTERACAO DE LARGURA
033500* NUM DOS DOIS TEM QUE SER REFLETIDA NO OUTRO.
033600        02 FILLER                  PIC X(01) VALUE SPACES.
033700        02 FILLER                  PIC X(10) VALUE "ID CLIENTE".
033800        02 FILLER                  PIC X(02) VALUE SPACES.
033900        02 FILLER                  PIC X(32) VALUE "NOMBRE".
034000        02 FILLER                  PIC X(11) VALUE "ID PRESTAMO".
034100        02 FILLER                  PIC X(02) VALUE SPACES.
034200* "MON" = MOEDA DO PRESTAMO (3 LETRAS, EX: USD).
034300        02 FILLER                  PIC X(03) VALUE "MON".
034400        02 FILLER                  PIC X(05) VALUE SPACES.
034500        02 FILLER                  PIC X(05) VALUE "MONTO".
034600        02 FILLER                  PIC X(06) VALUE SPACES.
034700        02 FILLER                  PIC X(05) VALUE "CUOTA".
034800        02 FILLER                  PIC X(02) VALUE SPACES.
034900        02 FILLER                  PIC X(05) VALUE "PLAZO".
035000        02 FILLER                  PIC X(01) VALUE SPACES.
035100        02 FILLER                  PIC X(10) VALUE "DESEMBOLSO".
035200        02 FILLER                  PIC X(02) VALUE SPACES.
035300* "PROX. PAGO" = DATA DA PROXIMA PARCELA, CALCULADA EM
035400* CALCULA-PROX-PAGAMENTO.
035500        02 FILLER                  PIC X(10) VALUE "PROX. PAGO".
035600        02 FILLER                  PIC X(20) VALUE SPACES.
035700
035800 01     CAB-04.
035900        02 FILLER                  PIC X(132) VALUE ALL "-".
036000
036100* UMA OCORRENCIA POR PRESTAMO GERADO (APROVADO). VAR-MONTO E
036200* VAR-CUOTA USAM O CIFRAO ($) VIA CURRENCY SIGN (CH-0072).
036300 01     DETALHE-PRESTAMO.
036400        02 FILLER                  PIC X(01) VALUE SPACES.
036500        02 VAR-ID-CLIENTE          PIC Z(08)9.
036600        02 FILLER                  PIC X(02) VALUE SPACES.
036700        02 VAR-NOME-COMPLETO       PIC X(32).
036800* ID DO PRESTAMO, NAO DA SIMULACAO - SO CHEGA AQUI QUEM FOI
036900* APROVADO E GANHOU UM ID PROPRIO EM GERA-PRESTAMO.
037000        02 VAR-ID-PRESTAMO         PIC Z(08)9.
037100        02 FILLER                  PIC X(02) VALUE SPACES.
037200        02 VAR-MOEDA               PIC X(03).
037300        02 FILLER                  PIC X(04) VALUE SPACES.
037400        02 VAR-MONTO               PIC $Z(06)9.99.
037500        02 FILLER                  PIC X(01) VALUE SPACES.
037600        02 VAR-CUOTA               PIC $Z(06)9.99.
037700        02 FILLER                  PIC X(01) VALUE SPACES.
037800        02 VAR-PLAZO               PIC ZZ9.
037900        02 FILLER                  PIC X(03) VALUE SPACES.
038000        02 VAR-DESEMBOLSO          PIC X(10).
038100        02 FILLER                  PIC X(02) VALUE SPACES.
038200        02 VAR-PROX-PAGO           PIC X(10).
038300* DATA JA EDITADA DD/MM/AAAA, CALCULADA EM CALCULA-PROX-PAGAMENTO -
038400* NAO E A DATA DA PARCELA N, SO A PRIMEIRA DEPOIS DO DESEMBOLSO.
038500        02 FILLER                  PIC X(18) VALUE SPACES.
038600
038700*-------- AREA DE TRABALHO PARA MONTAR O NOME COMPLETO ----------
038800 01     WS-NOME-COMPLETO-LINHA     PIC X(62) VALUE SPACES.
038900 01     WS-NOME-COMPLETO-RED REDEFINES WS-NOME-COMPLETO-LINHA.
039000        02 WS-NC-NOME              PIC X(20).
039100        02 FILLER                  PIC X(01).
039200        02 WS-NC-SOBRENOME-PAT     PIC X(20).
039300        02 FILLER                  PIC X(01).
039400        02 WS-NC-SOBRENOME-MAT     PIC X(20).
039500
039600* AS TRES LINHAS DO RODAPE - TOTAL PROCESSADO, TOTAL GERADO E TOTAL
039700* REJEITADO (ESTA ULTIMA INCLUIDA NA CH-0041). RODAPE AS ESCREVE NA
039800* ORDEM ROD-01/ROD-02/ROD-03 APOS A ULTIMA LINHA DE DETALHE.
039900 01     ROD-01.
040000        02 FILLER                  PIC X(01) VALUE SPACES.
040100        02 FILLER                  PIC X(31)
040200           VALUE "Total de registros procesados:".
040300        02 FILLER                  PIC X(01) VALUE SPACES.
040400        02 VAR-TOTAL-PROCESSADOS   PIC Z(06)9.
040500        02 FILLER                  PIC X(92) VALUE SPACES.
040600
040700 01     ROD-02.
040800        02 FILLER                  PIC X(01) VALUE SPACES.
040900        02 FILLER                  PIC X(31)
041000           VALUE "Total de prestamos generados: ".
041100        02 VAR-TOTAL-GERADOS       PIC Z(06)9.
041200        02 FILLER                  PIC X(93) VALUE SPACES.
041300
041400 01     ROD-03.
041500        02 FILLER                  PIC X(01) VALUE SPACES.
041600        02 FILLER                  PIC X(29)
041700           VALUE "Simulaciones no aprobadas: ".
041800        02 VAR-TOTAL-REJEITADAS    PIC Z(06)9.
041900        02 FILLER                  PIC X(95) VALUE SPACES.
042000
042100*==============================================================
042200 PROCEDURE            DIVISION.
042300
042400* PARAGRAFO DE ENTRADA DO JOB. SO FAZ TRES CHAMADAS E O STOP RUN -
042500* TODA A REGRA DE NEGOCIO FICA NOS PARAGRAFOS CHAMADOS A PARTIR
042600* DAQUI, NUNCA NESTE NIVEL (PADRAO DOS DEMAIS PROGRAMAS DA AREA).
042700 PGM-PRST010.
042800        PERFORM INICIO.
042900        PERFORM PRINCIPAL
043000                UNTIL FIM-ARQ EQUAL "SIM".
043100        PERFORM FIM.
043200        STOP RUN.
043300
043400*-------- INICIALIZACAO DO PROGRAMA ------------------------------
043500* ABRE OS ARQUIVOS DE ENTRADA E DE RELATORIO (O RESUMO DA ETAPA E
043600* ABERTO SO NO FIM, DENTRO DE GRAVA-RESUMO-ETAPA - NAO HA NADA
043700* PARA GRAVAR LA ENQUANTO O ARQUIVO DE SOLICITACOES NAO FOR LIDO).
043800* A PRIMEIRA LEITURA E A DO CABECALHO DO CSV, QUE E DESCARTADA;
043900* A SEGUNDA JA TRAZ A PRIMEIRA SOLICITACAO DE FATO PARA O LACO
044000* PRINCIPAL PROCESSAR.
044100 INICIO.
044200        OPEN   INPUT  ARQ-SOLICITACOES
044300               OUTPUT REL-PRESTAMOS.
044400        PERFORM LE-CABECALHO.
044500        PERFORM LEITURA.
044600
044700* PULA A LINHA DE CABECALHO (NOMES DAS COLUNAS) DO ARQUIVO.
044800* NAO CONTA PARA CT-LIDOS - SO AS SOLICITACOES DE FATO CONTAM.
044900 LE-CABECALHO.
045000        READ   ARQ-SOLICITACOES
045100               AT END MOVE "SIM" TO FIM-ARQ.
045200
045300* LE A PROXIMA SOLICITACAO DO ARQUIVO. SE NAO HOUVER MAIS LINHAS,
045400* ARMA FIM-ARQ E O LACO DE PRINCIPAL SE ENCERRA NA PROXIMA VOLTA.
045500 LEITURA.
045600        READ   ARQ-SOLICITACOES
045700               AT END MOVE "SIM" TO FIM-ARQ.
045800        IF FIM-ARQ NOT EQUAL "SIM"
045900               ADD 1 TO CT-LIDOS.
046000
046100*-------- PROCESSAMENTO DE UMA SOLICITACAO -----------------------
046200* PARAGRAFO CHAMADO UMA VEZ PARA CADA LINHA DO ARQUIVO DE ENTRADA.
046300* QUEBRA OS CAMPOS, CONVERTE, CADASTRA O CLIENTE E, SE O CADASTRO
046400* FOR VALIDO, PASSA A SOLICITACAO PARA A SIMULACAO DO PRESTAMO.
046500* SOLICITACAO COM CADASTRO INVALIDO E DESCARTADA SEM SIMULAR NEM
046600* CONTAR COMO ESCRITA - SO O CT-LIDOS E INCREMENTADO PARA ELA.
046700 PRINCIPAL.
046800        PERFORM SEPARA-CAMPOS.
046900        PERFORM CONVERTE-VALORES.
047000        PERFORM CONVERTE-DATA.
047100        PERFORM CADASTRA-CLIENTE.
047200        IF CT-INVALIDOS EQUAL ZEROES
047300               PERFORM PROCESSA-VALIDO.
047400        PERFORM LEITURA.
047500
047600* REGISTRO CADASTRADO COM SUCESSO: SIMULA E, SE APROVADO, GERA
047700* O PRESTAMO. CONTA COMO ESCRITO MESMO QUANDO A SIMULACAO E
047800* REJEITADA (SO A VALIDACAO DO CADASTRO DESCARTA O REGISTRO).
047900 PROCESSA-VALIDO.
048000        PERFORM SIMULA-PRESTAMO.
048100        ADD 1 TO CT-ESCRITOS.
048200        IF WS-IND-APROVADO EQUAL "Y"
048300               PERFORM GERA-PRESTAMO
048400               ADD 1 TO CT-PRESTAMOS-GERADOS
048500        ELSE
048600               ADD 1 TO CT-SIMULACOES-REJEITAD.
048700
048800* QUEBRA OS 10 CAMPOS DA LINHA DELIMITADA POR VIRGULA. A ORDEM
048900* DOS CAMPOS NO ARQUIVO E FIXA (NOME/SOBRENOMES/MOEDA+RENDA/
049000* MOEDA+VALOR/TAXA/PRAZO/DATA) - NAO HA COMO O LAYOUT CHEGAR
049100* EM ORDEM DIFERENTE, POIS O GERADOR DO ARQUIVO NO OUTRO SISTEMA
049200* SEMPRE ESCREVE NESTA SEQUENCIA.
049300 SEPARA-CAMPOS.
049400        UNSTRING LINHA-SOLICITACAO DELIMITED BY ","
049500               INTO WS-TXT-NOME
049600                    WS-TXT-SOBRENOME-PAT
049700                    WS-TXT-SOBRENOME-MAT
049800                    WS-TXT-MOEDA-RENDA
049900                    WS-TXT-RENDA-MENSAL
050000                    WS-TXT-VALOR-PRESTAMO
050100                    WS-TXT-MOEDA-PRESTAMO
050200                    WS-TXT-TAXA-JUROS
050300                    WS-TXT-PRAZO-MESES
050400                    WS-TXT-DATA-DESEMBOLSO.
050500        MOVE WS-TXT-NOME            TO WS-NOME.
050600* COPIA CADA CAMPO TEXTO PARA O CAMPO DEFINITIVO DA SOLICITACAO.
050700* NOME/SOBRENOMES/MOEDAS/DATA FICAM EM TEXTO MESMO (SAO PIC X); OS
050800* CAMPOS NUMERICOS (RENDA/VALOR/TAXA/PRAZO) GANHAM TRATAMENTO
050900* ADICIONAL A PARTE, EM CONVERTE-VALORES, POR ISSO NAO ESTAO AQUI.
051000        MOVE WS-TXT-SOBRENOME-PAT   TO WS-SOBRENOME-PAT.
051100        MOVE WS-TXT-SOBRENOME-MAT   TO WS-SOBRENOME-MAT.
051200        MOVE WS-TXT-MOEDA-RENDA     TO WS-MOEDA-RENDA.
051300        MOVE WS-TXT-MOEDA-PRESTAMO  TO WS-MOEDA-PRESTAMO.
051400        MOVE WS-TXT-DATA-DESEMBOLSO TO WS-DATA-DESEMBOLSO.
051500
051600* CONVERTE OS CAMPOS NUMERICOS, QUE CHEGAM EM TEXTO COM PONTO
051700* DECIMAL, PARA OS CAMPOS NUMERICOS DA SOLICITACAO. OS TRES
051800* CAMPOS (RENDA, VALOR DO PRESTAMO E TAXA) SAO TRATADOS DA MESMA
051900* FORMA: QUEBRA NO PONTO, TIRA O ESPACO EM BRANCO QUE SOBRA NA
052000* PARTE INTEIRA (O UNSTRING NAO ZERO-PREENCHE) E RECOMPOE O VALOR
052100* COM UM COMPUTE. O PRAZO EM MESES NAO TEM CASA DECIMAL, SO
052200* PRECISA DO AJUSTE DE ESPACO.
052300 CONVERTE-VALORES.
052400        MOVE SPACES TO WS-PARTE-INTEIRA WS-PARTE-DECIMAL-2.
052500        UNSTRING WS-TXT-RENDA-MENSAL DELIMITED BY "."
052600               INTO WS-PARTE-INTEIRA WS-PARTE-DECIMAL-2.
052700        INSPECT WS-PARTE-INTEIRA REPLACING LEADING SPACE BY "0".
052800        MOVE WS-PARTE-INTEIRA TO WS-INT-NUM.
052900        MOVE WS-PARTE-DECIMAL-2 TO WS-DEC-NUM-2.
053000        COMPUTE WS-RENDA-MENSAL ROUNDED =
053100                WS-INT-NUM + (WS-DEC-NUM-2 / 100).
053200
053300* MESMA LOGICA DA RENDA, AGORA PARA O VALOR SOLICITADO DO
053400* PRESTAMO (CH-0067: VER NOTA NA WS-AREA-CONVERSAO SOBRE O
053500* TAMANHO EXATO DOS CAMPOS DE TRABALHO).
053600        MOVE SPACES TO WS-PARTE-INTEIRA WS-PARTE-DECIMAL-2.
053700        UNSTRING WS-TXT-VALOR-PRESTAMO DELIMITED BY "."
053800               INTO WS-PARTE-INTEIRA WS-PARTE-DECIMAL-2.
053900        INSPECT WS-PARTE-INTEIRA REPLACING LEADING SPACE BY "0".
054000        MOVE WS-PARTE-INTEIRA TO WS-INT-NUM.
054100        MOVE WS-PARTE-DECIMAL-2 TO WS-DEC-NUM-2.
054200        COMPUTE WS-VALOR-PRESTAMO ROUNDED =
054300                WS-INT-NUM + (WS-DEC-NUM-2 / 100).
054400
054500* A TAXA VEM COM 4 CASAS DECIMAIS (PERCENTUAL ANUAL, EX: 12,5000
054600* = 12,5%), POR ISSO USA WS-PARTE-DECIMAL (4 POSICOES) E NAO
054700* WS-PARTE-DECIMAL-2.
054800        MOVE SPACES TO WS-PARTE-INTEIRA WS-PARTE-DECIMAL.
054900        UNSTRING WS-TXT-TAXA-JUROS DELIMITED BY "."
055000               INTO WS-PARTE-INTEIRA WS-PARTE-DECIMAL.
055100        INSPECT WS-PARTE-INTEIRA REPLACING LEADING SPACE BY "0".
055200        MOVE WS-PARTE-INTEIRA TO WS-INT-NUM.
055300        MOVE WS-PARTE-DECIMAL TO WS-DEC-NUM.
055400        COMPUTE WS-TAXA-JUROS ROUNDED =
055500                WS-INT-NUM + (WS-DEC-NUM / 10000).
055600
055700* PRAZO EM MESES NAO TEM PONTO DECIMAL - SO PRECISA TROCAR O
055800* ESPACO A ESQUERDA POR ZERO ANTES DO MOVE NUMERICO.
055900        INSPECT WS-TXT-PRAZO-MESES REPLACING LEADING SPACE BY "0".
056000        MOVE WS-TXT-PRAZO-MESES TO WS-PRAZO-MESES.
056100
056200* SEPARA DIA/MES/ANO DA DATA DE DESEMBOLSO (DD/MM/AAAA), USANDO
056300* O REDEFINES WS-DESEMBOLSO-RED - NAO PRECISA DE UNSTRING, SO
056400* MOVE DOS CAMPOS DE TEXTO JA POSICIONADOS PARA OS NUMERICOS.
056500 CONVERTE-DATA.
056600        MOVE WS-DESEMB-DIA TO WS-DESEMB-DIA-NUM.
056700* OS TRES CAMPOS WS-DESEMB-* SAO X(02)/X(02)/X(04) NUMERICOS
056800* DISFARCADOS DE TEXTO (SEMPRE DIGITOS, NUNCA ESPACO, POIS VEM DO
056900* LAYOUT FIXO DD/MM/AAAA) - O MOVE PARA PIC 9 FUNCIONA DIRETO,
057000* SEM PRECISAR DE INSPECT COMO NOS CAMPOS DE CONVERTE-VALORES.
057100        MOVE WS-DESEMB-MES TO WS-DESEMB-MES-NUM.
057200        MOVE WS-DESEMB-ANO TO WS-DESEMB-ANO-NUM.
057300
057400*-------- CADASTRO DO CLIENTE -------------------------------------
057500* VALIDA OS 4 CAMPOS OBRIGATORIOS DO CADASTRO DO CLIENTE (NOME,
057600* SOBRENOME PATERNO, RENDA MAIOR QUE ZERO E MOEDA DA RENDA
057700* INFORMADA) E, SE TODOS PASSAREM, ATRIBUI O PROXIMO ID DE
057800* CLIENTE. A TECNICA DE CONTAR FALHAS EM CT-INVALIDOS EM VEZ DE
057900* PARAR NA PRIMEIRA FALHA DEIXA O CODIGO MAIS SIMPLES E E A
058000* MESMA JA USADA NA VALIDACAO DE CADASTRO DE CLIENTES (CH-0052).
058100 CADASTRA-CLIENTE.                                            CH-0052
058200        MOVE ZEROES TO CT-INVALIDOS.
058300* ZERA O CONTADOR DE INVALIDOS NO INICIO DE CADA CHAMADA - ELE E
058400* REUTILIZADO A CADA SOLICITACAO, NAO ACUMULA ENTRE REGISTROS.
058500* NOME EM BRANCO.
058600        IF WS-NOME EQUAL SPACES
058700               ADD 1 TO CT-INVALIDOS.
058800* SOBRENOME PATERNO EM BRANCO (SOBRENOME MATERNO E OPCIONAL).
058900        IF WS-SOBRENOME-PAT EQUAL SPACES
059000               ADD 1 TO CT-INVALIDOS.
059100* RENDA MENSAL ZERO OU NEGATIVA - NAO FAZ SENTIDO PARA O CALCULO DO
059200* LIMITE DE COMPROMETIMENTO DE RENDA MAIS ADIANTE.
059300        IF WS-RENDA-MENSAL NOT GREATER THAN ZERO
059400               ADD 1 TO CT-INVALIDOS.
059500* MOEDA DA RENDA EM BRANCO - PRECISA ESTAR PREENCHIDA PARA COMPARAR
059600* COM A MOEDA DO PRESTAMO NA SIMULACAO.
059700        IF WS-MOEDA-RENDA EQUAL SPACES
059800               ADD 1 TO CT-INVALIDOS.
059900* SO ATRIBUI ID DE CLIENTE SE PASSOU EM TODAS AS VALIDACOES ACIMA.
060000        IF CT-INVALIDOS EQUAL ZEROES
060100               ADD 1 TO CT-ID-CLIENTE
060200               MOVE CT-ID-CLIENTE TO WS-ID-CLIENTE.
060300
060400*-------- SIMULACAO DO PRESTAMO -----------------------------------
060500* PARCELA = VALOR * I / (1 - (1+I)**-PRAZO), JUROS MENSAL
060600* COMPOSTO SOBRE A TAXA NOMINAL ANUAL. SEM TAXA, A PARCELA E
060700* O VALOR DIVIDIDO PELO PRAZO EM MESES (VIDE CH-0009).
060800* CADA SOLICITACAO VALIDA GANHA UM NOVO ID DE SIMULACAO, MESMO
060900* QUE A SIMULACAO VENHA A SER REJEITADA - O ID IDENTIFICA A
061000* TENTATIVA, NAO O PRESTAMO (QUE SO GANHA ID PROPRIO SE APROVADO,
061100* EM GERA-PRESTAMO).
061200 SIMULA-PRESTAMO.
061300        ADD 1 TO CT-ID-SIMULACAO.
061400        MOVE CT-ID-SIMULACAO TO WS-ID-SIMULACAO.
061500* SEM JUROS, A PARCELA E SO O VALOR DIVIDIDO PELO PRAZO - A FORMULA
061600* DE AMORTIZACAO ABAIXO DARIA DIVISAO POR ZERO SE APLICADA AQUI.
061700        IF WS-TAXA-JUROS EQUAL ZERO                               CH-0009
061800               COMPUTE WS-VALOR-PARCELA ROUNDED =
061900                       WS-VALOR-PRESTAMO / WS-PRAZO-MESES
062000        ELSE
062100* TAXA NOMINAL ANUAL / 100 / 12 = TAXA EFETIVA MENSAL.
062200               COMPUTE WS-TAXA-MENSAL ROUNDED =
062300                       WS-TAXA-JUROS / 100 / 12
062400               COMPUTE WS-FATOR-BASE ROUNDED =
062500                       1 + WS-TAXA-MENSAL
062600               MOVE 1 TO WS-FATOR-ACUMULADO
062700* ACUMULA (1+I)**PRAZO EM CALCULA-FATOR, PRAZO-MESES VEZES.
062800               PERFORM CALCULA-FATOR
062900                       WS-PRAZO-MESES TIMES
063000* INVERTE PARA OBTER (1+I)**-PRAZO, USADO NO DENOMINADOR DA FORMULA
063100* DE AMORTIZACAO FRANCESA (PRICE).
063200               COMPUTE WS-FATOR-POTENCIA-NEG ROUNDED =
063300                       1 / WS-FATOR-ACUMULADO
063400               COMPUTE WS-DENOMINADOR ROUNDED =
063500                       1 - WS-FATOR-POTENCIA-NEG
063600               COMPUTE WS-VALOR-PARCELA ROUNDED =
063700                       WS-VALOR-PRESTAMO * WS-TAXA-MENSAL
063800                               / WS-DENOMINADOR.
063900* VALOR TOTAL PAGO SE O PRESTAMO FOR ATE O FIM DO PRAZO SEM ATRASO.
064000        COMPUTE WS-VALOR-TOTAL-PAGO ROUNDED =
064100                WS-VALOR-PARCELA * WS-PRAZO-MESES.
064200* LIMITE DE COMPROMETIMENTO DE RENDA: A PARCELA NAO PODE PASSAR DE
064300* 40% DA RENDA MENSAL DO CLIENTE (REGRA DE CREDITO DA AREA).
064400        COMPUTE WS-LIMITE-RENDA ROUNDED =
064500                WS-RENDA-MENSAL * 0.40.
064600* APROVA SE A PARCELA COUBER NO LIMITE DE RENDA E A MOEDA DO
064700* PRESTAMO FOR A MESMA DA RENDA DO CLIENTE (CH-0004).
064800        IF WS-VALOR-PARCELA NOT GREATER THAN WS-LIMITE-RENDA
064900           AND WS-MOEDA-PRESTAMO EQUAL WS-MOEDA-RENDA
065000               MOVE "Y" TO WS-IND-APROVADO
065100        ELSE
065200               MOVE "N" TO WS-IND-APROVADO.
065300
065400* ACUMULA (1+I) NA POTENCIA PRAZO-MESES, UMA MULTIPLICACAO POR
065500* VEZ (NADA DE PERFORM...END-PERFORM: SO PARAGRAFO A PARAGRAFO).
065600 CALCULA-FATOR.
065700        COMPUTE WS-FATOR-ACUMULADO ROUNDED =
065800                WS-FATOR-ACUMULADO * WS-FATOR-BASE.
065900
066000*-------- GERACAO DO PRESTAMO (SOMENTE QUANDO APROVADO) ----------
066100* SO CHAMADO QUANDO A SIMULACAO FOI APROVADA. GERA O ID DO
066200* PRESTAMO, CALCULA O JUROS TOTAL E A DATA DA PROXIMA PARCELA,
066300* E ESCREVE A LINHA DE DETALHE NO RELATORIO.
066400 GERA-PRESTAMO.
066500        ADD 1 TO CT-ID-PRESTAMO.
066600        MOVE CT-ID-PRESTAMO TO WS-ID-PRESTAMO.
066700* JUROS TOTAL = TOTAL PAGO NO PRAZO MENOS O PRINCIPAL SOLICITADO.
066800        COMPUTE WS-JUROS-TOTAL ROUNDED =
066900                WS-VALOR-TOTAL-PAGO - WS-VALOR-PRESTAMO.
067000        PERFORM CALCULA-PROX-PAGAMENTO.
067100        PERFORM IMPRESSAO.
067200
067300* SOMA UM MES A DATA DE DESEMBOLSO, MANTENDO O DIA; SE O MES
067400* DE DESTINO FOR MAIS CURTO, USA O ULTIMO DIA DESSE MES.
067500* SO SOMA 1 MES - NAO SERVE PARA CALCULAR A PARCELA N, SO A
067600* PRIMEIRA PROXIMA PARCELA DO PRESTAMO GERADO AGORA.
067700 CALCULA-PROX-PAGAMENTO.                                      CH-0018
067800        MOVE WS-DESEMB-ANO-NUM TO WS-PROX-ANO-NUM.
067900        COMPUTE WS-PROX-MES-NUM = WS-DESEMB-MES-NUM + 1.
068000* VIRADA DE DEZEMBRO PARA JANEIRO: VOLTA O MES PARA 1 E SOBE O ANO.
068100        IF WS-PROX-MES-NUM GREATER THAN 12
068200               MOVE 1 TO WS-PROX-MES-NUM
068300               ADD 1 TO WS-PROX-ANO-NUM.
068400* SO DEPOIS DE SABER O ANO CERTO DA PROXIMA PARCELA E QUE
068500* VERIFICA-BISSEXTO PODE AJUSTAR FEVEREIRO NA TABELA DIAS-MES.
068600        PERFORM VERIFICA-BISSEXTO.
068700        MOVE DIAS-MES(WS-PROX-MES-NUM) TO WS-DIAS-MES-ATUAL.
068800* SE O DIA DO DESEMBOLSO NAO EXISTIR NO MES DE DESTINO (EX: DIA 31
068900* CAINDO EM ABRIL), USA O ULTIMO DIA DESSE MES EM VEZ DE ESTOURAR.
069000        IF WS-DESEMB-DIA-NUM GREATER THAN WS-DIAS-MES-ATUAL
069100               MOVE WS-DIAS-MES-ATUAL TO WS-PROX-DIA-NUM
069200        ELSE
069300               MOVE WS-DESEMB-DIA-NUM TO WS-PROX-DIA-NUM.
069400* MONTA A DATA EDITADA DD/MM/AAAA VIA REDEFINES WS-DATA-PROX-RED.
069500        MOVE WS-PROX-DIA-NUM TO WS-PROX-DIA-EDT.
069600        MOVE "/"             TO WS-PROX-BARRA1.
069700        MOVE WS-PROX-MES-NUM TO WS-PROX-MES-EDT.
069800        MOVE "/"             TO WS-PROX-BARRA2.
069900        MOVE WS-PROX-ANO-NUM TO WS-PROX-ANO-EDT.
070000
070100* ANO BISSEXTO: DIVISIVEL POR 4 E (NAO DIVISIVEL POR 100 OU
070200* DIVISIVEL POR 400). AJUSTA FEVEREIRO NA TABELA DE DIAS-MES
070300* SOMENTE PARA O ANO DA PROXIMA PARCELA SENDO CALCULADA.
070400* (CH-0035: O ANO 2000 E BISSEXTO, POIS E DIVISIVEL POR 400 -
070500* A PRIMEIRA VERSAO DESTA ROTINA, QUE SO TESTAVA DIVISAO POR 4 E
070600* POR 100, TINHA ERRADO ESSE CASO.)
070700 VERIFICA-BISSEXTO.                                           CH-0035
070800* PARTE DE FEVEREIRO = 28 E SO VOLTA A 29 SE PASSAR NAS TRES
070900* DIVISOES ABAIXO, EM CASCATA.
071000        MOVE 28 TO DIAS-MES(2).
071100        DIVIDE WS-PROX-ANO-NUM BY 4 GIVING WS-AUX-QUOCIENTE
071200               REMAINDER WS-AUX-RESTO.
071300        IF WS-AUX-RESTO EQUAL ZERO
071400               MOVE 29 TO DIAS-MES(2)
071500* DIVISIVEL POR 4: CANDIDATO A BISSEXTO, MAS PRECISA TESTAR A
071600* EXCECAO DO SECULO (DIVISIVEL POR 100) ANTES DE CONFIRMAR.
071700               DIVIDE WS-PROX-ANO-NUM BY 100
071800                      GIVING WS-AUX-QUOCIENTE
071900                      REMAINDER WS-AUX-RESTO
072000               IF WS-AUX-RESTO EQUAL ZERO
072100                      MOVE 28 TO DIAS-MES(2)
072200* DIVISIVEL POR 100: SO E BISSEXTO SE TAMBEM FOR DIVISIVEL POR
072300* 400 (CASO DO ANO 2000, VIDE CH-0035).
072400                      DIVIDE WS-PROX-ANO-NUM BY 400
072500                             GIVING WS-AUX-QUOCIENTE
072600                             REMAINDER WS-AUX-RESTO
072700                      IF WS-AUX-RESTO EQUAL ZERO
072800                             MOVE 29 TO DIAS-MES(2).
072900
073000*-------- IMPRESSAO DO RELATORIO ----------------------------------
073100* UMA LINHA DE DETALHE POR PRESTAMO GERADO (APROVADO). QUEBRA DE
073200* PAGINA A CADA 50 LINHAS (CT-LIN), REIMPRIMINDO O CABECALHO.
073300 IMPRESSAO.
073400        IF CT-LIN GREATER THAN 50
073500               PERFORM CABECALHO.
073600* MONTA O NOME COMPLETO (NOME + SOBRENOME PATERNO + SOBRENOME
073700* MATERNO) NA AREA DE TRABALHO, VIA WS-NOME-COMPLETO-RED, ANTES DE
073800* MOVER PARA A COLUNA DE 32 POSICOES DO RELATORIO (CH-0029).
073900        MOVE SPACES               TO WS-NOME-COMPLETO-LINHA.
074000        MOVE WS-NOME              TO WS-NC-NOME.
074100        MOVE WS-SOBRENOME-PAT     TO WS-NC-SOBRENOME-PAT.
074200        MOVE WS-SOBRENOME-MAT     TO WS-NC-SOBRENOME-MAT.
074300        MOVE WS-ID-CLIENTE        TO VAR-ID-CLIENTE.
074400* A PARTIR DAQUI, CADA MOVE TRANSFERE UM CAMPO DA SOLICITACAO/
074500* SIMULACAO PARA A COLUNA CORRESPONDENTE DE DETALHE-PRESTAMO, NA
074600* MESMA ORDEM DE CAB-03.
074700        MOVE WS-NOME-COMPLETO-LINHA TO VAR-NOME-COMPLETO.
074800        MOVE WS-ID-PRESTAMO       TO VAR-ID-PRESTAMO.
074900        MOVE WS-MOEDA-PRESTAMO    TO VAR-MOEDA.
075000        MOVE WS-VALOR-PRESTAMO    TO VAR-MONTO.
075100        MOVE WS-VALOR-PARCELA     TO VAR-CUOTA.
075200        MOVE WS-PRAZO-MESES       TO VAR-PLAZO.
075300        MOVE WS-DATA-DESEMBOLSO   TO VAR-DESEMBOLSO.
075400        MOVE WS-DATA-PROX-PARCELA TO VAR-PROX-PAGO.
075500        MOVE SPACES               TO REG-REL.
075600* REG-REL E LIMPO ANTES DE CADA WRITE PORQUE O REGISTRO E GENERICO
075700* (A FD SO DECLARA FILLER X(132)) E PODERIA GUARDAR LIXO DA LINHA
075800* ANTERIOR SE O CAMPO MOVIDO FOR MENOR QUE 132 POSICOES.
075900        WRITE REG-REL FROM DETALHE-PRESTAMO AFTER ADVANCING 1
076000              LINE.
076100        ADD 1 TO CT-LIN.
076200* CT-LIN CONTROLA A QUEBRA DE PAGINA NO TOPO DESTE PARAGRAFO -
076300* QUANDO PASSAR DE 50, A PROXIMA CHAMADA REIMPRIME O CABECALHO
076400* ANTES DA PROXIMA LINHA DE DETALHE.
076500
076600* TITULO + LINHA EM BRANCO + CABECALHO DAS COLUNAS + TRACEJADO.
076700* CONTA A PAGINA E ZERA O CONTADOR DE LINHAS DA PAGINA NOVA.
076800 CABECALHO.
076900        ADD 1 TO CT-PAG.
077000* CONTA A PAGINA ANTES DE EDITAR O NUMERO PARA O CABECALHO - A
077100* PRIMEIRA PAGINA DO RELATORIO E SEMPRE A 1, NUNCA A ZERO.
077200        MOVE   CT-PAG TO VAR-PAG.
077300        MOVE   SPACES TO REG-REL.
077400* AS QUATRO LINHAS ABAIXO SAO ESCRITAS SEMPRE NA MESMA ORDEM -
077500* TITULO, BRANCO, CABECALHO DAS COLUNAS, TRACEJADO - FORMANDO O
077600* TOPO DE CADA PAGINA NOVA DO RELATORIO.
077700        WRITE  REG-REL FROM CAB-01 AFTER ADVANCING 1 LINE.
077800        WRITE  REG-REL FROM CAB-02 AFTER ADVANCING 1 LINE.
077900        WRITE  REG-REL FROM CAB-03 AFTER ADVANCING 1 LINE.
078000        WRITE  REG-REL FROM CAB-04 AFTER ADVANCING 1 LINE.
078100        MOVE   ZEROES TO CT-LIN.
078200* ZERA O CONTADOR DE LINHAS DA PAGINA NOVA - SO ELE DECIDE QUANDO A
078300* PROXIMA CHAMADA DE IMPRESSAO VAI PRECISAR DE OUTRO CABECALHO.
078400
078500*-------- FINALIZACAO DO PROGRAMA ---------------------------------
078600* IMPRIME O RODAPE DE TOTAIS, FECHA OS ARQUIVOS DE ENTRADA E DE
078700* RELATORIO, E SO DEPOIS GRAVA O ARQUIVO DE RESUMO DA ETAPA (QUE
078800* TEM SEU PROPRIO OPEN/CLOSE, JA QUE SO E USADO AQUI NO FINAL).
078900 FIM.
079000        PERFORM RODAPE.
079100        CLOSE  ARQ-SOLICITACOES
079200               REL-PRESTAMOS.
079300        PERFORM GRAVA-RESUMO-ETAPA.
079400
079500* TRES LINHAS DE TOTAIS NO FIM DO RELATORIO: REGISTROS
079600* PROCESSADOS (CT-ESCRITOS), PRESTAMOS GERADOS E SIMULACOES
079700* REJEITADAS (CT-SIMULACOES-REJEITAD, INCLUIDA NA CH-0041).
079800 RODAPE.
079900        MOVE   SPACES              TO REG-REL.
080000        MOVE   CT-ESCRITOS         TO VAR-TOTAL-PROCESSADOS.
080100* ADVANCING 2 LINE PULA UMA LINHA EM BRANCO ANTES DO PRIMEIRO
080200* TOTAL, SEPARANDO O RODAPE DA ULTIMA LINHA DE DETALHE DO RELATORIO.
080300        WRITE  REG-REL FROM ROD-01 AFTER ADVANCING 2 LINE.
080400        MOVE   CT-PRESTAMOS-GERADOS TO VAR-TOTAL-GERADOS.
080500        WRITE  REG-REL FROM ROD-02 AFTER ADVANCING 1 LINE.
080600        MOVE   CT-SIMULACOES-REJEITAD TO VAR-TOTAL-REJEITADAS.    CH-0041
080700        WRITE  REG-REL FROM ROD-03 AFTER ADVANCING 1 LINE.
080800
080900* GRAVA O ARQUIVO DE RESUMO DA ETAPA (INCLUIDO NA CH-0023).
081000* SO ABRE O ARQUIVO AQUI PORQUE E UM RESUMO DO JOB INTEIRO, NAO
081100* DE CADA REGISTRO - NAO HA MOTIVO PARA MANTE-LO ABERTO DURANTE
081200* TODO O PROCESSAMENTO.
081300 GRAVA-RESUMO-ETAPA.                                          CH-0023
081400* EDITA OS DOIS CONTADORES ANTES DE GRAVAR (Z(06)9 TIRA OS ZEROS A
081500* ESQUERDA, MAIS FACIL DE LER NO ARQUIVO DE RESUMO).
081600        MOVE   CT-LIDOS                   TO WS-LIDOS-EDITADO.
081700        MOVE   CT-ESCRITOS                TO WS-ESCRITOS-EDITADO.
081800        OPEN   OUTPUT ARQ-RESUMO.
081900* TRES LINHAS: TITULO, TOTAL LIDO E TOTAL GRAVADO - EM INGLES PORQUE
082000* O RESUMO E CONSUMIDO POR UM JOB DE CONTROLE DE OUTRA AREA QUE LE
082100* ESTE PADRAO EM TODOS OS STEPS DO PROCESSAMENTO NOTURNO.
082200        MOVE   "Step Summary:"            TO LINHA-RESUMO.
082300        WRITE  REG-RESUMO.
082400        MOVE   SPACES                     TO LINHA-RESUMO.
082500* STRING CONCATENA O TEXTO FIXO COM O CAMPO JA EDITADO NUMA SO
082600* LINHA - MAIS SIMPLES DO QUE DECLARAR UM REGISTRO COM CAMPOS
082700* SEPARADOS SO PARA ESTAS DUAS LINHAS DO RESUMO.
082800        STRING "Total Records Read: " WS-LIDOS-EDITADO
082900               DELIMITED BY SIZE INTO LINHA-RESUMO.
083000        WRITE  REG-RESUMO.
083100        MOVE   SPACES                     TO LINHA-RESUMO.
083200        STRING "Total Records Written: " WS-ESCRITOS-EDITADO
083300               DELIMITED BY SIZE INTO LINHA-RESUMO.
083400        WRITE  REG-RESUMO.
083500* FECHA O ARQUIVO DE RESUMO - ULTIMO PASSO DO JOB, NAO HA MAIS NADA
083600* APOS ISSO (O STOP RUN JA FOI EXECUTADO EM PGM-PRST010).
083700        CLOSE  ARQ-RESUMO.
